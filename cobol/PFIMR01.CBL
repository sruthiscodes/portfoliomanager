000100******************************************************************
000200*    COPY        : PFIMR01                                      * 
000300*    APLICACION  : PORTAFOLIO DE INVERSION                      * 
000400*    DESCRIPCION : CONTADORES Y LISTA DE ERRORES ACUMULADOS     * 
000500*                : DURANTE TODA LA CORRIDA DE CARGA DE PFIMP01, * 
000600*                : MAS LA LISTA DE ACTIVOS CARGADOS CON EXITO   * 
000700*                : PARA EL RENGLON "IMPORTED ASSETS" DEL        * 
000800*                : REPORTE. AMBAS LISTAS SON DE TAMANO FIJO     * 
000900*                : (500 RENGLONES) IGUAL QUE ESCRIBE A ERROR-OUT* 
001000*    PROGRAMADOR : E. RAMIREZ (PEDR)                            * 
001100*    FECHA       : 14/01/2024                                   * 
001200*      06/05/2001 EDRD TKT-1188 SE AGREGA LISTA DE ACTIVOS      * 
001300*                      CARGADOS PARA EL REPORTE DE RESULTADO    * 
001400******************************************************************
001500 01  PF-IMPORT-RESULT.                                            
001600*--> RENGLONES DE DATOS LEIDOS (NO INCLUYE EL ENCABEZADO)         
001700     05 PF-TOTAL-ROWS            PIC 9(07).                       
001800*--> RENGLONES IMPORTADOS CON EXITO                               
001900     05 PF-SUCCESS-COUNT         PIC 9(07).                       
002000*--> RENGLONES RECHAZADOS POR VALIDACION                          
002100     05 PF-FAILURE-COUNT         PIC 9(07).                       
002200     05 FILLER                   PIC X(09).                       
002300 01  PF-ERROR-TABLA.                                              
002400     05 PF-ERROR-TOTAL           PIC 9(04).                       
002500        88 PF-ERROR-TABLA-LLENA       VALUE 500.                  
002600     05 PF-ERROR-RENGLON OCCURS 500 TIMES                         
002700                          INDEXED BY PF-IX-ERROR.                 
002800        10 PF-ERROR-TEXTO        PIC X(132).                      
002900     05 FILLER                   PIC X(04).                       
003000 01  PF-ACTIVO-TABLA.                                             
003100     05 PF-ACTIVO-TOTAL          PIC 9(04).                       
003200        88 PF-ACTIVO-TABLA-LLENA      VALUE 500.                  
003300     05 PF-ACTIVO-RENGLON OCCURS 500 TIMES                        
003400                          INDEXED BY PF-IX-ACTIVO.                
003500        10 PF-ACTIVO-TEXTO       PIC X(132).                      
003600     05 FILLER                   PIC X(04).                       
