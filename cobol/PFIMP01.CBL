000100******************************************************************
000200* FECHA       : 05/02/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : PORTAFOLIO DE INVERSION                          *
000500* PROGRAMA    : PFIMP01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO PLANO DE CARGA DE ACTIVOS         *
000800*             : (ASSET-IN, FORMATO CSV), VALIDA CADA RENGLON,    *
000900*             : LO CONVIERTE A UN REGISTRO DE ACTIVO VALUADO Y   *
001000*             : LO ESCRIBE EN EL MAESTRO ASSET-OUT. LOS          *
001100*             : RENGLONES RECHAZADOS SE REPORTAN EN ERROR-OUT.   *
001200* ARCHIVOS    : ASSET-IN=E, ASSET-OUT=A, ERROR-OUT=A             *
001300* ACCION (ES) : E=EXTRAE, A=ACTUALIZA/AGREGA                     *
001400* PROGRAMA(S) : LLAMA A PFVAL01                                  *
001500* INSTALADO   : 20/02/1995                                       *
001600* BPM/RATIONAL: 228873                                           *
001700* NOMBRE      : CARGA MASIVA DE ACTIVOS                          *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S           
002000******************************************************************
002100* 05/02/1995 PEDR 228873 VERSION INICIAL, CARGA CSV DE ACTIVOS   *228873  
002200*                        CON VALIDACION DE TIPO/CANTIDAD/PRECIO  *228873  
002300* 19/07/1995 PEDR 229001 SE AGREGA BRINCO DEL RENGLON DE         *229001  
002400*                        ENCABEZADO (R17), ANTES SE CONTABA      *229001  
002500* 30/11/1995 JLMS 229210 SE AGREGA RECORTE DE ESPACIOS EN        *229210  
002600*                        SIMBOLO Y NOMBRE ANTES DE ALMACENAR(R4) *229210  
002700* 22/04/1996 PEDR 229880 SE AGREGA VALIDACION DE TIPO DE ACTIVO  *229880  
002800*                        CONTRA TABLA PFTIP01 (R12)              *229880  
002900* 30/08/1996 PEDR 230013 SE AGREGA MANEJO DE PRECIO ACTUAL       *230013  
003000*                        AUSENTE EN EL RENGLON (R15)             *230013  
003100* 12/12/1998 EDRD 231562 REVISION Y2K: LAS FECHAS DE ESTE MODULO *231562  
003200*                        SON DE 4 DIGITOS DESDE SU CREACION, SIN *231562  
003300*                        CAMBIOS DE IMPACTO. SE DEJA CONSTANCIA. *231562  
003400* 04/05/2001 EDRD 233211 SE AGREGA SWITCH DE RASTREO POR UPSI-0  *233211  
003500*                        PARA DEPURAR EL PARSEO DE NUMEROS       *233211  
003600* 06/05/2001 EDRD 233230 SE AGREGA SECCION IMPORTED ASSETS AL    *233230  
003700*                        REPORTE DE RESULTADO (TKT-1188)         *233230  
003800* 19/09/2006 CFLG 236045 SE AGREGA ARCHIVO ERROR-OUT SEPARADO,   *236045  
003900*                        ANTES LOS ERRORES SOLO IBAN AL LISTADO  *236045  
004000* 14/03/2011 CFLG 238450 SE CORRIGE PARSEO DE DECIMALES CUANDO   *238450  
004100*                        EL RENGLON NO TRAE PUNTO DECIMAL        *238450  
004200* 03/06/2013 CFLG 239017 SE CORRIGE 230-VALIDA-TIPO: LA          *239017  
004300*                        CONDICION DE TABLA CONTRA PFTIP01 (R12) *239017  
004400*                        QUEDO REFERENCIADA PERO NUNCA SE ARMO   *239017  
004500*                        EL SEARCH; SE AGREGA EL RECORRIDO REAL  *239017  
004600*                        DE PF-TIPO-ACTIVO-TB CON SU SWITCH.     *239017  
004605* 14/02/2014 JPQR 240102 SE CORRIGE 200-PROCESA-RENGLON: EL      *240102  
004610*                         UNSTRING NO LIMPIABA EL RENGLON DE     *240102  
004615*                         ENTRADA; UN RENGLON SIN PRECIO         *240102  
004620*                         ACTUAL HEREDABA EL DE LA FILA          *240102  
004625*                         ANTERIOR (R15). SE AGREGA MOVE         *240102  
004630*                         SPACES ANTES DEL UNSTRING.             *240102  
004635* 21/02/2014 JPQR 240188 SE CORRIGE 700-PARSEA-NUMERO: UN        *240188  
004640*                         SIGNO MENOS AL INICIO SE RECHAZABA     *240188  
004645*                         COMO RENGLON INVALIDO ANTES DE         *240188  
004650*                         LLEGAR A PFVAL01; AHORA SE RECONOCE    *240188  
004655*                         EL SIGNO Y R1/R2/R3 RECHAZAN CON SU    *240188  
004660*                         PROPIO MENSAJE DE CANTIDAD/PRECIO.     *240188  
004665******************************************************************
004800 IDENTIFICATION DIVISION.                                         
004900 PROGRAM-ID.                    PFIMP01.                          
005000 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.       
005100 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.         
005200 DATE-WRITTEN.                  05/02/1995.                       
005300 DATE-COMPILED.                                                   
005400 SECURITY.                      CONFIDENCIAL - USO INTERNO.       
005500*                                                                 
005600 ENVIRONMENT DIVISION.                                            
005700 CONFIGURATION SECTION.                                           
005800 SPECIAL-NAMES.                                                   
005900     C01 IS TOP-OF-FORM                                           
006000     UPSI-0 ON  STATUS IS WKS-RASTREO-ACTIVO                      
006100     UPSI-0 OFF STATUS IS WKS-RASTREO-INACTIVO.                   
006200 INPUT-OUTPUT SECTION.                                            
006300 FILE-CONTROL.                                                    
006400******************************************************************
006500*              A R C H I V O S   D E   E N T R A D A              
006600******************************************************************
006700     SELECT ASSET-IN   ASSIGN   TO ASSETIN                        
006800            ORGANIZATION     IS LINE SEQUENTIAL                   
006900            FILE STATUS      IS FS-ASSET-IN                       
007000                                FSE-ASSET-IN.                     
007100******************************************************************
007200*              A R C H I V O S   D E   S A L I D A                
007300******************************************************************
007400     SELECT ASSET-OUT  ASSIGN   TO ASSETOUT                       
007500            ORGANIZATION     IS LINE SEQUENTIAL                   
007600            FILE STATUS      IS FS-ASSET-OUT                      
007700                                FSE-ASSET-OUT.                    
007800     SELECT ERROR-OUT  ASSIGN   TO ERROROUT                       
007900            ORGANIZATION     IS LINE SEQUENTIAL                   
008000            FILE STATUS      IS FS-ERROR-OUT                      
008100                                FSE-ERROR-OUT.                    
008200*                                                                 
008300 DATA DIVISION.                                                   
008400 FILE SECTION.                                                    
008500******************************************************************
008600*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008700******************************************************************
008800*   RENGLONES CRUDOS DEL CSV DE CARGA, SEPARADOS POR COMA         
008900 FD ASSET-IN.                                                     
009000 01  ASSET-IN-LINE                PIC X(186).                     
009100*   MAESTRO DE ACTIVOS YA VALUADOS (LO LEE PFDSH01 COMO ASSET-REG)
009200 FD ASSET-OUT                                                     
009300     RECORD CONTAINS 230 CHARACTERS.                              
009400     COPY PFAST02.                                                
009500*   REPORTE DE RENGLONES RECHAZADOS POR VALIDACION                
009600 FD ERROR-OUT.                                                    
009700 01  ERROR-LINE                   PIC X(132).                     
009800*                                                                 
009900 WORKING-STORAGE SECTION.                                         
010000******************************************************************
010100*               C A M P O S     D E     T R A B A J O            *
010200******************************************************************
010300 01  WKS-CAMPOS-DE-TRABAJO.                                       
010400     05 WKS-RASTREO-ACTIVO       PIC X(01) VALUE 'N'.             
010500     05 WKS-RASTREO-INACTIVO     PIC X(01) VALUE 'S'.             
010600     05 WKS-FIN-ASSET-IN         PIC X(01) VALUE 'N'.             
010700        88 FIN-ASSET-IN               VALUE 'S'.                  
010800     05 WKS-PRIMER-RENGLON       PIC X(01) VALUE 'S'.             
010900        88 WKS-ES-ENCABEZADO          VALUE 'S'.                  
011000     05 WKS-RENGLON-VALIDO       PIC X(01) VALUE 'S'.             
011100        88 WKS-RENGLON-OK             VALUE 'S'.                  
011200        88 WKS-RENGLON-MAL            VALUE 'N'.                  
011300     05 WKS-TIPO-VALIDO          PIC X(01) VALUE 'N'.             
011400        88 WKS-TIPO-ENCONTRADO        VALUE 'S'.                  
011500        88 WKS-TIPO-NO-ENCONTRADO     VALUE 'N'.                  
011600     05 WKS-RENGLON-NUM          PIC 9(07) COMP-3 VALUE ZEROS.    
011700     05 WKS-SIGUIENTE-ID         PIC 9(09) COMP-3 VALUE ZEROS.    
011800     05 WKS-I2                   PIC 9(02) COMP   VALUE ZEROS.    
011900     05 WKS-RAZON-RECHAZO        PIC X(80)        VALUE SPACES.   
012000*                                                                 
012100******************************************************************
012200*    TABLA DE TIPOS DE ACTIVO VALIDOS (COMPARTIDA CON PFDSH01)   *
012300******************************************************************
012400     COPY PFTIP01.                                                
012500*                                                                 
012600******************************************************************
012700*    RENGLON DE CARGA YA SEPARADO POR COMA, ANTES DE VALIDAR     *
012800******************************************************************
012900     COPY PFIMI01.                                                
013000*                                                                 
013100******************************************************************
013200*    CONTADORES Y TABLA DE ERRORES DE LA CORRIDA (IMPORT-RESULT) *
013300******************************************************************
013400     COPY PFIMR01.                                                
013500*                                                                 
013600******************************************************************
013700*    AREA DE TRABAJO PARA CONVERTIR TEXTO A NUMERO SIN USAR      *
013800*    FUNCIONES INTRINSECAS (LA CASA NO LAS AUTORIZA EN BATCH),   *
013900*    SEPARANDO EL RENGLON EN PARTE ENTERA Y PARTE DECIMAL POR    *
014000*    EL PUNTO Y ARMANDO EL DIVISOR CON UN CICLO DE MULTIPLOS     *
014100*    DE DIEZ SEGUN CUANTOS DIGITOS DECIMALES TRAJO EL RENGLON.   *
014200******************************************************************
014300 01  WKS-PARSE-NUMERO.                                            
014400     05 WKS-PN-TEXTO             PIC X(20)        VALUE SPACES.   
014500     05 WKS-PN-ENTERA-X          PIC X(20)        VALUE SPACES.   
014600     05 WKS-PN-DECIMAL-X         PIC X(20)        VALUE SPACES.   
014700     05 WKS-PN-ENTERA            PIC 9(13)        VALUE ZEROS.    
014800     05 WKS-PN-DECIMAL           PIC 9(04)        VALUE ZEROS.    
014900     05 WKS-PN-DECIMAL-LEN       PIC 9(02) COMP   VALUE ZEROS.    
015000     05 WKS-PN-DIVISOR           PIC 9(05) COMP-3 VALUE 1.        
015100     05 WKS-PN-RESULTADO         PIC S9(13)V9(4) COMP-3           
015200                                 VALUE ZEROS.                     
015300     05 WKS-PN-VALIDO            PIC X(01)        VALUE 'S'.      
015400        88 WKS-PN-ES-VALIDO           VALUE 'S'.                  
015500        88 WKS-PN-NO-ES-VALIDO        VALUE 'N'.                  
015520     05 WKS-PN-SIGNO              PIC X(01)        VALUE 'N'.     
015540        88 WKS-PN-NEGATIVO             VALUE 'S'.                 
015560        88 WKS-PN-POSITIVO             VALUE 'N'.                 
015600 01  WKS-PARSE-NUMERO-R REDEFINES WKS-PARSE-NUMERO.               
015700     05 FILLER                   PIC X(20).                       
015800     05 WKS-PN-ENTERA-EDIT       PIC X(20).                       
015900     05 FILLER                   PIC X(45).                       
016000*                                                                 
016100******************************************************************
016200*    AREA DE TRABAJO PARA RECORTAR ESPACIOS DE SIMBOLO Y NOMBRE  *
016300*    (REGLA R4). SE USA UN CAMPO GENERICO DE 100 POSICIONES Y    *
016400*    SE MUEVE DE REGRESO AL CAMPO ORIGINAL YA RECORTADO.         *
016500******************************************************************
016600 01  WKS-TRIM-WORK.                                               
016700     05 WKS-TR-CAMPO             PIC X(100)       VALUE SPACES.   
016800     05 WKS-TR-INICIO            PIC 9(03) COMP   VALUE 1.        
016900     05 WKS-TR-ESPACIOS          PIC 9(03) COMP   VALUE 0.        
017000 01  WKS-TRIM-WORK-R REDEFINES WKS-TRIM-WORK.                     
017100     05 WKS-TR-CAMPO-ALT         PIC X(20).                       
017200     05 FILLER                   PIC X(86).                       
017300*                                                                 
017400******************************************************************
017500*    AREA DE ENLACE CON PFVAL01, DUPLICADA AQUI TAL COMO LA      *
017600*    DEFINE EL PROPIO PFVAL01 EN SU LINKAGE SECTION (LA RUTINA   *
017700*    NO TIENE COPY PROPIO, CADA QUIEN LA LLAMA LA REPITE)        *
017800******************************************************************
017900 01  WKS-PARM-VALUACION.                                          
018000*--> ---------------------  ENTRADA  --------------------------   
018100     05 LK-QUANTITY              PIC S9(11)V9(4).                 
018200     05 LK-AVG-BUY-PRICE         PIC S9(13)V9(2).                 
018300     05 LK-CURRENT-PRICE         PIC S9(13)V9(2).                 
018400     05 LK-CURRENT-PRICE-IND     PIC X(01).                       
018500        88 LK-CURRENT-PRICE-PRESENTE  VALUE 'S'.                  
018600        88 LK-CURRENT-PRICE-AUSENTE   VALUE 'N'.                  
018700*--> ---------------------  SALIDA   --------------------------   
018800     05 LK-CURRENT-VALUE         PIC S9(13)V9(2).                 
018900     05 LK-INVESTED-VALUE        PIC S9(13)V9(2).                 
019000     05 LK-GAIN-VALUE            PIC S9(13)V9(2).                 
019100     05 LK-RETURN-CODE           PIC 9(02).                       
019200        88 LK-VALIDO                  VALUE 0.                    
019300        88 LK-INVALIDO                VALUE 1 THRU 99.            
019400     05 LK-ERROR-MSG              PIC X(45).                      
019500*                                                                 
019600******************************************************************
019700*    RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS               *
019800******************************************************************
019900 01  WKS-FS-STATUS.                                               
020000     05 FS-ASSET-IN              PIC 9(02) VALUE ZEROES.          
020100     05 FSE-ASSET-IN.                                             
020200        10 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.        
020300        10 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.        
020400        10 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.        
020500     05 FS-ASSET-OUT             PIC 9(02) VALUE ZEROES.          
020600     05 FSE-ASSET-OUT.                                            
020700        10 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.        
020800        10 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.        
020900        10 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.        
021000     05 FS-ERROR-OUT             PIC 9(02) VALUE ZEROES.          
021100     05 FSE-ERROR-OUT.                                            
021200        10 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.        
021300        10 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.        
021400        10 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.        
021500 01  PROGRAMA                    PIC X(08) VALUE 'PFIMP01 '.      
021600 01  ARCHIVO                     PIC X(08) VALUE SPACES.          
021700 01  ACCION                      PIC X(10) VALUE SPACES.          
021800 01  LLAVE                       PIC X(32) VALUE SPACES.          
021900*                                                                 
022000******************************************************************
022100*    AREAS DE EDICION PARA EL REPORTE DE RESULTADO DE CARGA      *
022200******************************************************************
022300 01  WKS-EDICION-REPORTE.                                         
022400     05 WKS-ED-TOTAL-ROWS        PIC ZZZ9.                        
022500     05 WKS-ED-SUCCESS-COUNT     PIC ZZZ9.                        
022600     05 WKS-ED-FAILURE-COUNT     PIC ZZZ9.                        
022700*--> COLUMNAS DEL RENGLON "IMPORTED ASSETS" DEL REPORTE           
022800     05 WKS-ED-AL-SYMBOL         PIC X(10).                       
022900     05 WKS-ED-AL-NAME           PIC X(20).                       
023000     05 WKS-ED-AL-QTY            PIC Z(6)9.9999-.                 
023100     05 WKS-ED-AL-MONTO-1        PIC Z(6)9.99-.                   
023200     05 WKS-ED-AL-MONTO-2        PIC Z(6)9.99-.                   
023300     05 WKS-ED-AL-MONTO-3        PIC Z(6)9.99-.                   
023400     05 WKS-ED-AL-MONTO-4        PIC Z(6)9.99-.                   
023500     05 FILLER                   PIC X(05).                       
023600*                                                                 
023700******************************************************************
023800*    AREA DE EDICION DEL NUMERO DE RENGLON PARA EL MENSAJE DE    *
023900*    ERROR ("ROW N: RAZON"). SE REUTILIZA EL RECORTE DE 600-     *
024000*    QUITA-ESPACIOS PARA COMPACTAR LOS ESPACIOS DEL EDIT.        *
024100******************************************************************
024200 01  WKS-RENGLON-TEXTO.                                           
024300     05 WKS-RENGLON-EDIT         PIC Z(6)9.                       
024400     05 FILLER                   PIC X(13).                       
024500 01  WKS-RENGLON-TEXTO-R REDEFINES WKS-RENGLON-TEXTO.             
024600     05 WKS-RENGLON-TEXTO-ALT    PIC X(20).                       
024700*                                                                 
024800******************************************************************
024900 PROCEDURE DIVISION.                                              
025000******************************************************************
025100 000-MAIN SECTION.                                                
025200     PERFORM 100-ABRE-ARCHIVOS                                    
025300     PERFORM 200-PROCESA-RENGLON THRU 200-PROCESA-RENGLON-EXIT    
025400        UNTIL FIN-ASSET-IN                                        
025500     PERFORM 500-ESCRIBE-RESULTADO                                
025600     PERFORM 900-CIERRA-ARCHIVOS                                  
025700     STOP RUN.                                                    
025800 000-MAIN-E. EXIT.                                                
025900*                                                                 
026000 100-ABRE-ARCHIVOS SECTION.                                       
026100     OPEN INPUT  ASSET-IN                                         
026200     IF FS-ASSET-IN NOT EQUAL 0                                   
026300        MOVE 'OPEN'      TO ACCION                                
026400        MOVE 'ASSETIN'   TO ARCHIVO                               
026500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
026600                              FS-ASSET-IN, FSE-ASSET-IN           
026700     END-IF                                                       
026800     OPEN OUTPUT ASSET-OUT                                        
026900     IF FS-ASSET-OUT NOT EQUAL 0                                  
027000        MOVE 'OPEN'      TO ACCION                                
027100        MOVE 'ASSETOUT'  TO ARCHIVO                               
027200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
027300                              FS-ASSET-OUT, FSE-ASSET-OUT         
027400     END-IF                                                       
027500     OPEN OUTPUT ERROR-OUT                                        
027600     IF FS-ERROR-OUT NOT EQUAL 0                                  
027700        MOVE 'OPEN'      TO ACCION                                
027800        MOVE 'ERROROUT'  TO ARCHIVO                               
027900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
028000                              FS-ERROR-OUT, FSE-ERROR-OUT         
028100     END-IF                                                       
028200     MOVE ZEROS TO PF-TOTAL-ROWS PF-SUCCESS-COUNT                 
028300                   PF-FAILURE-COUNT PF-ERROR-TOTAL                
028400                   PF-ACTIVO-TOTAL                                
028420*--> EL RENGLON DE ENCABEZADO CUENTA COMO RENGLON 1 DEL           
028430*--> ARCHIVO; SE ARRANCA EL CONTADOR AHI PARA QUE EL PRIMER       
028440*--> RENGLON DE DATOS SE REPORTE COMO RENGLON 2 EN LOS            
028450*--> MENSAJES DE ERROR (RENGLON-OUT).                             
028460     MOVE 1     TO WKS-RENGLON-NUM                                
028500     PERFORM 110-LEE-ASSET-IN.                                    
028600 100-ABRE-ARCHIVOS-E. EXIT.                                       
028700*                                                                 
028800 110-LEE-ASSET-IN SECTION.                                        
028900     READ ASSET-IN                                                
029000        AT END                                                    
029100           SET FIN-ASSET-IN TO TRUE                               
029200     END-READ.                                                    
029300 110-LEE-ASSET-IN-E. EXIT.                                        
029400*                                                                 
029500******************************************************************
029600*    200-PROCESA-RENGLON : SE BRINCA EL ENCABEZADO (REGLA R17),  *
029700*    SE PARTE EL RENGLON POR COMAS Y SE VALIDA CADA CAMPO EN EL  *
029800*    ORDEN DE LAS REGLAS R10 A R16. LA PRIMERA QUE FALLA         *
029900*    RECHAZA EL RENGLON COMPLETO Y SE CONTINUA CON EL SIGUIENTE. *
030000******************************************************************
030100 200-PROCESA-RENGLON.                                             
030200     IF WKS-ES-ENCABEZADO                                         
030300        MOVE 'N' TO WKS-PRIMER-RENGLON                            
030400        GO TO 200-SIGUIENTE-RENGLON                               
030500     END-IF                                                       
030600     ADD 1 TO WKS-RENGLON-NUM                                     
030700     ADD 1 TO PF-TOTAL-ROWS                                       
030800     SET WKS-RENGLON-OK TO TRUE                                   
030900     MOVE SPACES TO WKS-RAZON-RECHAZO                             
030950     MOVE SPACES TO PF-IMPORT-INPUT-RECORD                        
031000     UNSTRING ASSET-IN-LINE DELIMITED BY ','                      
031100         INTO PF-IN-SYMBOL, PF-IN-NAME, PF-IN-ASSET-TYPE,         
031200              PF-IN-QUANTITY, PF-IN-AVG-BUY-PRICE,                
031300              PF-IN-CURRENT-PRICE                                 
031400     END-UNSTRING                                                 
031500     PERFORM 210-VALIDA-SYMBOL     THRU 210-VALIDA-SYMBOL-E       
031600     IF WKS-RENGLON-OK                                            
031700        PERFORM 220-VALIDA-NAME    THRU 220-VALIDA-NAME-E         
031800     END-IF                                                       
031900     IF WKS-RENGLON-OK                                            
032000        PERFORM 230-VALIDA-TIPO    THRU 230-VALIDA-TIPO-E         
032100     END-IF                                                       
032200     IF WKS-RENGLON-OK                                            
032300        PERFORM 240-VALIDA-QUANTITY THRU 240-VALIDA-QUANTITY-E    
032400     END-IF                                                       
032500     IF WKS-RENGLON-OK                                            
032600        PERFORM 250-VALIDA-PRECIO-COMPRA                          
032700           THRU 250-VALIDA-PRECIO-COMPRA-E                        
032800     END-IF                                                       
032900     IF WKS-RENGLON-OK                                            
033000        PERFORM 260-VALIDA-PRECIO-ACTUAL                          
033100           THRU 260-VALIDA-PRECIO-ACTUAL-E                        
033200     END-IF                                                       
033300     IF WKS-RENGLON-OK                                            
033400        PERFORM 270-CALCULA-Y-ESCRIBE                             
033500           THRU 270-CALCULA-Y-ESCRIBE-E                           
033600     ELSE                                                         
033700        PERFORM 280-REPORTA-ERROR THRU 280-REPORTA-ERROR-E        
033800     END-IF.                                                      
033900 200-SIGUIENTE-RENGLON.                                           
034000     PERFORM 110-LEE-ASSET-IN.                                    
034100 200-PROCESA-RENGLON-EXIT. EXIT.                                  
034200*                                                                 
034300******************************************************************
034400*    210-230 : REGLAS R10, R11 Y R12 (SIMBOLO, NOMBRE Y TIPO).   *
034500******************************************************************
034600 210-VALIDA-SYMBOL SECTION.                                       
034700     MOVE PF-IN-SYMBOL TO WKS-TR-CAMPO-ALT                        
034800     PERFORM 600-QUITA-ESPACIOS THRU 600-QUITA-ESPACIOS-E         
034900     MOVE WKS-TR-CAMPO-ALT TO PF-IN-SYMBOL                        
035000     IF PF-IN-SYMBOL = SPACES                                     
035100        SET WKS-RENGLON-MAL TO TRUE                               
035200        STRING 'Symbol is required'                               
035300               DELIMITED BY SIZE INTO WKS-RAZON-RECHAZO           
035400     END-IF.                                                      
035500 210-VALIDA-SYMBOL-E. EXIT.                                       
035600*                                                                 
035700 220-VALIDA-NAME SECTION.                                         
035800     MOVE PF-IN-NAME TO WKS-TR-CAMPO                              
035900     PERFORM 610-QUITA-ESPACIOS-100 THRU 610-QUITA-ESPACIOS-100-E 
036000     MOVE WKS-TR-CAMPO TO PF-IN-NAME                              
036100     IF PF-IN-NAME = SPACES                                       
036200        SET WKS-RENGLON-MAL TO TRUE                               
036300        STRING 'Name is required'                                 
036400               DELIMITED BY SIZE INTO WKS-RAZON-RECHAZO           
036500     END-IF.                                                      
036600 220-VALIDA-NAME-E. EXIT.                                         
036700*                                                                 
036800 230-VALIDA-TIPO SECTION.                                         
036900     INSPECT PF-IN-ASSET-TYPE CONVERTING                          
037000        'abcdefghijklmnopqrstuvwxyz' TO                           
037100        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                              
037200     MOVE PF-IN-ASSET-TYPE TO WKS-TR-CAMPO-ALT                    
037300     PERFORM 600-QUITA-ESPACIOS THRU 600-QUITA-ESPACIOS-E         
037400     MOVE WKS-TR-CAMPO-ALT TO PF-IN-ASSET-TYPE                    
037500     SET WKS-TIPO-NO-ENCONTRADO TO TRUE                           
037600     SET PF-IX-TIPO TO 1                                          
037700     SEARCH PF-TIPO-ACTIVO-TB                                     
037800        AT END                                                    
037900           SET WKS-TIPO-NO-ENCONTRADO TO TRUE                     
038000        WHEN PF-IN-ASSET-TYPE = PF-TIPO-ACTIVO-TB (PF-IX-TIPO)    
038100           SET WKS-TIPO-ENCONTRADO TO TRUE                        
038200     END-SEARCH                                                   
038300     IF WKS-TIPO-ENCONTRADO                                       
038400        CONTINUE                                                  
038500     ELSE                                                         
038600        SET WKS-RENGLON-MAL TO TRUE                               
038700        STRING 'Invalid asset type: ' DELIMITED BY SIZE           
038720               PF-IN-ASSET-TYPE       DELIMITED BY SPACE          
038740               '. Valid types are: STOCK, BOND, ETF, CRYPTO,'     
038760                                      DELIMITED BY SIZE           
038780               ' CASH'                DELIMITED BY SIZE           
038900               INTO WKS-RAZON-RECHAZO                             
039100     END-IF.                                                      
039200 230-VALIDA-TIPO-E. EXIT.                                         
039300*                                                                 
039400******************************************************************
039500*    240-260 : REGLAS R13, R14 Y R15 (CANTIDAD, PRECIO PROMEDIO  *
039600*    DE COMPRA Y PRECIO ACTUAL). SE APOYAN EN 500-PARSEA-NUMERO. *
039700******************************************************************
039800 240-VALIDA-QUANTITY SECTION.                                     
039900     MOVE PF-IN-QUANTITY TO WKS-PN-TEXTO                          
040000     PERFORM 700-PARSEA-NUMERO THRU 700-PARSEA-NUMERO-E           
040100     IF WKS-PN-NO-ES-VALIDO                                       
040200        SET WKS-RENGLON-MAL TO TRUE                               
040300        STRING 'Invalid quantity: ' PF-IN-QUANTITY                
040400               DELIMITED BY SIZE INTO WKS-RAZON-RECHAZO           
040500     ELSE                                                         
040600        MOVE WKS-PN-RESULTADO TO LK-QUANTITY                      
040700     END-IF.                                                      
040800 240-VALIDA-QUANTITY-E. EXIT.                                     
040900*                                                                 
041000 250-VALIDA-PRECIO-COMPRA SECTION.                                
041100     MOVE PF-IN-AVG-BUY-PRICE TO WKS-PN-TEXTO                     
041200     PERFORM 700-PARSEA-NUMERO THRU 700-PARSEA-NUMERO-E           
041300     IF WKS-PN-NO-ES-VALIDO                                       
041400        SET WKS-RENGLON-MAL TO TRUE                               
041500        STRING 'Invalid average buy price: ' PF-IN-AVG-BUY-PRICE  
041600               DELIMITED BY SIZE INTO WKS-RAZON-RECHAZO           
041700     ELSE                                                         
041800        MOVE WKS-PN-RESULTADO TO LK-AVG-BUY-PRICE                 
041900     END-IF.                                                      
042000 250-VALIDA-PRECIO-COMPRA-E. EXIT.                                
042100*                                                                 
042200 260-VALIDA-PRECIO-ACTUAL SECTION.                                
042300     IF PF-IN-CURRENT-PRICE = SPACES                              
042400        MOVE ZEROS TO LK-CURRENT-PRICE                            
042500        SET LK-CURRENT-PRICE-AUSENTE TO TRUE                      
042600        GO TO 260-VALIDA-PRECIO-ACTUAL-E                          
042700     END-IF                                                       
042800     MOVE PF-IN-CURRENT-PRICE TO WKS-PN-TEXTO                     
042900     PERFORM 700-PARSEA-NUMERO THRU 700-PARSEA-NUMERO-E           
043000     IF WKS-PN-NO-ES-VALIDO                                       
043100        SET WKS-RENGLON-MAL TO TRUE                               
043200        STRING 'Invalid current price: ' PF-IN-CURRENT-PRICE      
043300               DELIMITED BY SIZE INTO WKS-RAZON-RECHAZO           
043400     ELSE                                                         
043500        MOVE WKS-PN-RESULTADO TO LK-CURRENT-PRICE                 
043600        SET LK-CURRENT-PRICE-PRESENTE TO TRUE                     
043700     END-IF.                                                      
043800 260-VALIDA-PRECIO-ACTUAL-E. EXIT.                                
043900*                                                                 
044000******************************************************************
044100*    270-CALCULA-Y-ESCRIBE : REGLA R16, SE VUELVEN A APLICAR     *
044200*    LAS REGLAS R1-R3 (VIA PFVAL01) Y SE VALUA EL ACTIVO (R5)    *
044300*    ANTES DE CONTAR COMO EXITOSO Y ESCRIBIR A ASSET-OUT.        *
044400******************************************************************
044500 270-CALCULA-Y-ESCRIBE SECTION.                                   
044600     CALL 'PFVAL01' USING WKS-PARM-VALUACION                      
044700     IF LK-INVALIDO                                               
044800        SET WKS-RENGLON-MAL TO TRUE                               
044900        MOVE LK-ERROR-MSG TO WKS-RAZON-RECHAZO                    
045000        PERFORM 280-REPORTA-ERROR THRU 280-REPORTA-ERROR-E        
045100        GO TO 270-CALCULA-Y-ESCRIBE-E                             
045200     END-IF                                                       
045300     ADD 1 TO WKS-SIGUIENTE-ID                                    
045400     ADD 1 TO PF-SUCCESS-COUNT                                    
045500     MOVE WKS-SIGUIENTE-ID       TO PF-DET-ASSET-ID               
045600     MOVE PF-IN-SYMBOL           TO PF-DET-ASSET-SYMBOL           
045700     MOVE PF-IN-NAME             TO PF-DET-ASSET-NAME             
045800     MOVE PF-IN-ASSET-TYPE       TO PF-DET-ASSET-TYPE             
045900     MOVE LK-QUANTITY            TO PF-DET-ASSET-QUANTITY         
046000     MOVE LK-AVG-BUY-PRICE       TO PF-DET-AVG-BUY-PRICE          
046100     IF LK-CURRENT-PRICE-PRESENTE                                 
046200        MOVE LK-CURRENT-PRICE    TO PF-DET-CURRENT-PRICE          
046300     ELSE                                                         
046400        MOVE ZEROS               TO PF-DET-CURRENT-PRICE          
046500     END-IF                                                       
046600     MOVE LK-CURRENT-VALUE       TO PF-DET-CURRENT-VALUE          
046700     MOVE LK-INVESTED-VALUE      TO PF-DET-INVESTED-VALUE         
046800     WRITE PF-ASSET-DETAIL-RECORD                                 
046900     IF NOT PF-ACTIVO-TABLA-LLENA                                 
047000        ADD 1 TO PF-ACTIVO-TOTAL                                  
047100        PERFORM 290-ARMA-RENGLON-ACTIVO                           
047200           THRU 290-ARMA-RENGLON-ACTIVO-E                         
047300     END-IF                                                       
047400     IF WKS-RASTREO-ACTIVO = 'S'                                  
047500        DISPLAY 'PFIMP01 - RENGLON ' WKS-RENGLON-NUM              
047600                ' CARGADO, ID ' WKS-SIGUIENTE-ID UPON CONSOLE     
047700     END-IF.                                                      
047800 270-CALCULA-Y-ESCRIBE-E. EXIT.                                   
047900*                                                                 
048000******************************************************************
048100*    280-REPORTA-ERROR : REGLA R10-R16 (RENGLON RECHAZADO). SE   *
048200*    ESCRIBE "ROW N: RAZON" A ERROR-OUT Y SE GUARDA EN LA TABLA  *
048300*    DE ERRORES POR SI EL REPORTE DE RESULTADO LA NECESITA.      *
048400******************************************************************
048500 280-REPORTA-ERROR SECTION.                                       
048600     ADD 1 TO PF-FAILURE-COUNT                                    
048700     MOVE SPACES TO ERROR-LINE                                    
048800     MOVE WKS-RENGLON-NUM TO WKS-RENGLON-EDIT                     
048900     MOVE WKS-RENGLON-TEXTO-ALT TO WKS-TR-CAMPO-ALT               
049000     PERFORM 600-QUITA-ESPACIOS THRU 600-QUITA-ESPACIOS-E         
049100     STRING 'Row ' DELIMITED BY SIZE                              
049200            WKS-TR-CAMPO-ALT DELIMITED BY SPACE                   
049300            ': ' DELIMITED BY SIZE                                
049400            WKS-RAZON-RECHAZO DELIMITED BY SIZE                   
049500            INTO ERROR-LINE                                       
049600     WRITE ERROR-LINE                                             
049700     IF NOT PF-ERROR-TABLA-LLENA                                  
049800        ADD 1 TO PF-ERROR-TOTAL                                   
049900        MOVE ERROR-LINE TO PF-ERROR-TEXTO (PF-ERROR-TOTAL)        
050000     END-IF.                                                      
050100 280-REPORTA-ERROR-E. EXIT.                                       
050200*                                                                 
050300******************************************************************
050400*    290-ARMA-RENGLON-ACTIVO : ARMA UN RENGLON DE LA SECCION     *
050500*    "IMPORTED ASSETS" DEL REPORTE DE RESULTADO CON LAS          *
050600*    COLUMNAS DEL ACTIVO RECIEN CARGADO.                         *
050700******************************************************************
050800 290-ARMA-RENGLON-ACTIVO SECTION.                                 
050900     MOVE SPACES              TO PF-ACTIVO-TEXTO (PF-ACTIVO-TOTAL)
051000     MOVE PF-DET-ASSET-SYMBOL (1:10) TO WKS-ED-AL-SYMBOL          
051100     MOVE PF-DET-ASSET-NAME   (1:20) TO WKS-ED-AL-NAME            
051200     MOVE LK-QUANTITY          TO WKS-ED-AL-QTY                   
051300     MOVE LK-AVG-BUY-PRICE     TO WKS-ED-AL-MONTO-1               
051400     MOVE LK-CURRENT-PRICE     TO WKS-ED-AL-MONTO-2               
051500     MOVE LK-CURRENT-VALUE     TO WKS-ED-AL-MONTO-3               
051600     MOVE LK-INVESTED-VALUE    TO WKS-ED-AL-MONTO-4               
051700     STRING WKS-ED-AL-SYMBOL   DELIMITED BY SIZE                  
051800            ' '                DELIMITED BY SIZE                  
051900            WKS-ED-AL-NAME     DELIMITED BY SIZE                  
052000            ' '                DELIMITED BY SIZE                  
052100            PF-DET-ASSET-TYPE  DELIMITED BY SIZE                  
052200            ' '                DELIMITED BY SIZE                  
052300            WKS-ED-AL-QTY      DELIMITED BY SIZE                  
052400            ' '                DELIMITED BY SIZE                  
052500            WKS-ED-AL-MONTO-1  DELIMITED BY SIZE                  
052600            ' '                DELIMITED BY SIZE                  
052700            WKS-ED-AL-MONTO-2  DELIMITED BY SIZE                  
052800            ' '                DELIMITED BY SIZE                  
052900            WKS-ED-AL-MONTO-3  DELIMITED BY SIZE                  
053000            ' '                DELIMITED BY SIZE                  
053100            WKS-ED-AL-MONTO-4  DELIMITED BY SIZE                  
053200            INTO PF-ACTIVO-TEXTO (PF-ACTIVO-TOTAL)                
053300     END-STRING.                                                  
053400 290-ARMA-RENGLON-ACTIVO-E. EXIT.                                 
053500*                                                                 
053600******************************************************************
053700*    700-PARSEA-NUMERO : CONVIERTE UN CAMPO DE TEXTO NUMERICO    *
053800*    (CON O SIN PUNTO DECIMAL) A UN VALOR NUMERICO DE TRABAJO,   *
053900*    SIN USAR FUNCIONES INTRINSECAS. VER BANNER DE WKS-PARSE-    *
054000*    NUMERO PARA EL DETALLE DEL METODO.                          *
054100******************************************************************
054200 700-PARSEA-NUMERO SECTION.                                       
054210     SET WKS-PN-ES-VALIDO TO TRUE                                 
054220     SET WKS-PN-POSITIVO TO TRUE                                  
054230     MOVE SPACES TO WKS-PN-ENTERA-X WKS-PN-DECIMAL-X              
054240     MOVE ZEROS  TO WKS-PN-ENTERA WKS-PN-DECIMAL                  
054250                    WKS-PN-RESULTADO WKS-PN-DECIMAL-LEN           
054260     MOVE 1      TO WKS-PN-DIVISOR                                
054270     IF WKS-PN-TEXTO = SPACES                                     
054280        SET WKS-PN-NO-ES-VALIDO TO TRUE                           
054290        GO TO 700-PARSEA-NUMERO-E                                 
054300     END-IF                                                       
054310     UNSTRING WKS-PN-TEXTO DELIMITED BY '.'                       
054320         INTO WKS-PN-ENTERA-X                                     
054330              WKS-PN-DECIMAL-X COUNT IN WKS-PN-DECIMAL-LEN        
054340     END-UNSTRING                                                 
054350*--> R16: UN SIGNO MENOS AL INICIO NO ES ERROR DE FORMATO, EL     
054360*--> RENGLON DEBE LLEGAR HASTA PFVAL01 PARA QUE R1/R2/R3 LO       
054370*--> RECHACEN CON SU PROPIO MENSAJE (CANT./PRECIO <= CERO).       
054380     IF WKS-PN-ENTERA-X (1:1) = '-'                               
054390        SET WKS-PN-NEGATIVO TO TRUE                               
054400     END-IF                                                       
054410     IF WKS-PN-NEGATIVO                                           
054420        IF WKS-PN-ENTERA-X (2:19) NOT NUMERIC                     
054430           SET WKS-PN-NO-ES-VALIDO TO TRUE                        
054440           GO TO 700-PARSEA-NUMERO-E                              
054450        END-IF                                                    
054460        MOVE WKS-PN-ENTERA-X (2:19) TO WKS-PN-ENTERA              
054470     ELSE                                                         
054480        IF WKS-PN-ENTERA-X NOT NUMERIC                            
054490           SET WKS-PN-NO-ES-VALIDO TO TRUE                        
054500           GO TO 700-PARSEA-NUMERO-E                              
054510        END-IF                                                    
054520        MOVE WKS-PN-ENTERA-X TO WKS-PN-ENTERA                     
054530     END-IF                                                       
054540     IF WKS-PN-DECIMAL-LEN > 0                                    
054550        IF WKS-PN-DECIMAL-X (1:WKS-PN-DECIMAL-LEN) NOT NUMERIC    
054560           SET WKS-PN-NO-ES-VALIDO TO TRUE                        
054570           GO TO 700-PARSEA-NUMERO-E                              
054580        END-IF                                                    
054590        MOVE WKS-PN-DECIMAL-X (1:WKS-PN-DECIMAL-LEN)              
054600                              TO WKS-PN-DECIMAL                   
054610        PERFORM 710-CALCULA-DIVISOR THRU 710-CALCULA-DIVISOR-E    
054620     END-IF                                                       
054630     COMPUTE WKS-PN-RESULTADO =                                   
054640             WKS-PN-ENTERA + (WKS-PN-DECIMAL / WKS-PN-DIVISOR)    
054650     IF WKS-PN-NEGATIVO                                           
054660        COMPUTE WKS-PN-RESULTADO = WKS-PN-RESULTADO * -1          
054670     END-IF.                                                      
054680 700-PARSEA-NUMERO-E. EXIT.                                       
057300*                                                                 
057400 710-CALCULA-DIVISOR SECTION.                                     
057500     MOVE 1 TO WKS-PN-DIVISOR                                     
057600     MOVE 1 TO WKS-I2                                             
057700     PERFORM 720-MULTIPLICA-DIEZ THRU 720-MULTIPLICA-DIEZ-E       
057800        UNTIL WKS-I2 > WKS-PN-DECIMAL-LEN.                        
057900 710-CALCULA-DIVISOR-E. EXIT.                                     
058000*                                                                 
058100 720-MULTIPLICA-DIEZ.                                             
058200     COMPUTE WKS-PN-DIVISOR = WKS-PN-DIVISOR * 10                 
058300     ADD 1 TO WKS-I2.                                             
058400 720-MULTIPLICA-DIEZ-E. EXIT.                                     
058500*                                                                 
058600******************************************************************
058700*    600-610 : RECORTE DE ESPACIOS A LA IZQUIERDA (REGLA R4). EL *
058800*    RECORTE A LA DERECHA LO HACE SOLO EL MOVE DE REGRESO AL     *
058900*    CAMPO DE ANCHO FIJO (LOS ESPACIOS SOBRANTES QUEDAN COMO     *
059000*    RELLENO NATURAL DEL MOVE ALFANUMERICO).                     *
059100******************************************************************
059200 600-QUITA-ESPACIOS SECTION.                                      
059300     MOVE 0 TO WKS-TR-ESPACIOS                                    
059400     INSPECT WKS-TR-CAMPO-ALT TALLYING WKS-TR-ESPACIOS            
059500        FOR LEADING SPACE                                         
059600     IF WKS-TR-ESPACIOS > 0 AND WKS-TR-ESPACIOS < 20              
059700        COMPUTE WKS-TR-INICIO = WKS-TR-ESPACIOS + 1               
059800        MOVE WKS-TR-CAMPO-ALT (WKS-TR-INICIO:)                    
059900                              TO WKS-TR-CAMPO-ALT                 
060000     END-IF                                                       
060100     IF WKS-TR-ESPACIOS = 20                                      
060200        MOVE SPACES TO WKS-TR-CAMPO-ALT                           
060300     END-IF.                                                      
060400 600-QUITA-ESPACIOS-E. EXIT.                                      
060500*                                                                 
060600 610-QUITA-ESPACIOS-100 SECTION.                                  
060700     MOVE 0 TO WKS-TR-ESPACIOS                                    
060800     INSPECT WKS-TR-CAMPO TALLYING WKS-TR-ESPACIOS                
060900        FOR LEADING SPACE                                         
061000     IF WKS-TR-ESPACIOS > 0 AND WKS-TR-ESPACIOS < 100             
061100        COMPUTE WKS-TR-INICIO = WKS-TR-ESPACIOS + 1               
061200        MOVE WKS-TR-CAMPO (WKS-TR-INICIO:) TO WKS-TR-CAMPO        
061300     END-IF                                                       
061400     IF WKS-TR-ESPACIOS = 100                                     
061500        MOVE SPACES TO WKS-TR-CAMPO                               
061600     END-IF.                                                      
061700 610-QUITA-ESPACIOS-100-E. EXIT.                                  
061800*                                                                 
061900******************************************************************
062000*    500-ESCRIBE-RESULTADO : REPORTE FINAL DE LA CORRIDA CON     *
062100*    TOTALES Y EL LISTADO DE ERRORES ACUMULADOS.                 *
062200******************************************************************
062300 500-ESCRIBE-RESULTADO SECTION.                                   
062400     MOVE PF-TOTAL-ROWS    TO WKS-ED-TOTAL-ROWS                   
062500     MOVE PF-SUCCESS-COUNT TO WKS-ED-SUCCESS-COUNT                
062600     MOVE PF-FAILURE-COUNT TO WKS-ED-FAILURE-COUNT                
062700     DISPLAY 'IMPORT RESULT' UPON CONSOLE                         
062800     DISPLAY 'TOTAL ROWS:     ' WKS-ED-TOTAL-ROWS   UPON CONSOLE  
062900     DISPLAY 'SUCCESS COUNT:  ' WKS-ED-SUCCESS-COUNT UPON CONSOLE 
063000     DISPLAY 'FAILURE COUNT:  ' WKS-ED-FAILURE-COUNT UPON CONSOLE 
063100     IF PF-FAILURE-COUNT > ZEROS                                  
063200        DISPLAY 'ERRORS:' UPON CONSOLE                            
063300        MOVE 1 TO WKS-I2                                          
063400        PERFORM 510-MUESTRA-UN-ERROR THRU 510-MUESTRA-UN-ERROR-E  
063500           UNTIL WKS-I2 > PF-ERROR-TOTAL                          
063600     END-IF                                                       
063700     DISPLAY 'IMPORTED ASSETS:' UPON CONSOLE                      
063800     MOVE 1 TO WKS-I2                                             
063900     PERFORM 520-MUESTRA-UN-ACTIVO THRU 520-MUESTRA-UN-ACTIVO-E   
064000        UNTIL WKS-I2 > PF-ACTIVO-TOTAL.                           
064100 500-ESCRIBE-RESULTADO-E. EXIT.                                   
064200*                                                                 
064300 510-MUESTRA-UN-ERROR.                                            
064400     DISPLAY '  ' PF-ERROR-TEXTO (WKS-I2) UPON CONSOLE            
064500     ADD 1 TO WKS-I2.                                             
064600 510-MUESTRA-UN-ERROR-E. EXIT.                                    
064700*                                                                 
064800 520-MUESTRA-UN-ACTIVO.                                           
064900     DISPLAY '  ' PF-ACTIVO-TEXTO (WKS-I2) UPON CONSOLE           
065000     ADD 1 TO WKS-I2.                                             
065100 520-MUESTRA-UN-ACTIVO-E. EXIT.                                   
065200*                                                                 
065300 900-CIERRA-ARCHIVOS SECTION.                                     
065400     CLOSE ASSET-IN                                               
065500     CLOSE ASSET-OUT                                              
065600     CLOSE ERROR-OUT.                                             
065700 900-CIERRA-ARCHIVOS-E. EXIT.                                     
065800 END PROGRAM PFIMP01.                                             
