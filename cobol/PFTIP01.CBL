000100******************************************************************
000200*    COPY        : PFTIP01                                      * 
000300*    APLICACION  : PORTAFOLIO DE INVERSION                      * 
000400*    DESCRIPCION : TABLA DE CODIGOS DE TIPO DE ACTIVO VALIDOS,  * 
000500*                : USADA POR PFIMP01 PARA VALIDAR EL RENGLON DE * 
000600*                : CARGA Y POR PFDSH01 PARA RECORRER LOS CINCO  * 
000700*                : ACUMULADORES DE ASIGNACION POR TIPO.         * 
000800*    PROGRAMADOR : E. RAMIREZ (PEDR)                            * 
000900*    FECHA       : 14/01/2024                                   * 
001000******************************************************************
001100 01  PF-TABLA-TIPOS-ACTIVO.                                       
001200     05 FILLER               PIC X(06) VALUE 'STOCK '.            
001300     05 FILLER               PIC X(06) VALUE 'BOND  '.            
001400     05 FILLER               PIC X(06) VALUE 'ETF   '.            
001500     05 FILLER               PIC X(06) VALUE 'CRYPTO'.            
001600     05 FILLER               PIC X(06) VALUE 'CASH  '.            
001700 01  PF-TIPOS-R REDEFINES PF-TABLA-TIPOS-ACTIVO.                  
001800     05 PF-TIPO-ACTIVO-TB    PIC X(06) OCCURS 5 TIMES             
001900                             INDEXED BY PF-IX-TIPO.               
002000*--> ORDEN FIJO DE LA TABLA, NO ALTERAR (LOS PARRAFOS DE          
002100*--> ASIGNACION EN PFDSH01 DEPENDEN DE ESTA SECUENCIA):           
002200*--> 1=STOCK  2=BOND  3=ETF  4=CRYPTO  5=CASH                     
