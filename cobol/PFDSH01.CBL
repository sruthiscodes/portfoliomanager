000100******************************************************************
000200* FECHA       : 20/01/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : PORTAFOLIO DE INVERSION                          *
000500* PROGRAMA    : PFDSH01                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE ACTIVOS (ASSET-REG) Y CALCULA  *
000800*             : EL VALOR TOTAL DEL PORTAFOLIO, LA GANANCIA O     *
000900*             : PERDIDA DE CADA ACTIVO, EL MEJOR Y EL PEOR       *
001000*             : ACTIVO Y EL PORCENTAJE DE ASIGNACION POR TIPO.   *
001100*             : PRODUCE EL REPORTE DE RESUMEN DE PORTAFOLIO.     *
001200* ARCHIVOS    : ASSET-REG=E, SUMMARY-OUT=A                       *
001300* ACCION (ES) : E=EXTRAE, A=ACUMULA/REPORTA                      *
001400* PROGRAMA(S) : LLAMA A PFVAL01                                  *
001500* INSTALADO   : 01/02/1995                                       *
001600* BPM/RATIONAL: 228872                                           *
001700* NOMBRE      : TABLERO DE RESUMEN DE PORTAFOLIO                 *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S           
002000******************************************************************
002100* 20/01/1995 PEDR 228872 VERSION INICIAL, ACUMULA VALOR TOTAL Y  *228872  
002200*                        ASIGNACION POR TIPO (R6/R7)             *228872  
002300* 14/06/1995 PEDR 228977 SE AGREGA DETECCION DE MEJOR Y PEOR     *228977  
002400*                        ACTIVO POR GANANCIA (R8)                *228977  
002500* 02/10/1995 JLMS 229104 SE CORRIGE EMPATE: DEBE QUEDAR EL       *229104  
002600*                        PRIMER ACTIVO ENCONTRADO, NO EL ULTIMO  *229104  
002700* 11/03/1997 PEDR 230188 SE AGREGA CORTE DE PORTAFOLIO VACIO     *230188  
002800*                        (R9), ANTES TRONABA POR DIVISION CERO   *230188  
002900* 12/12/1998 EDRD 231561 REVISION Y2K: LAS FECHAS DE ESTE MODULO *231561  
003000*                        SON DE 4 DIGITOS DESDE SU CREACION, SIN *231561  
003100*                        CAMBIOS DE IMPACTO. SE DEJA CONSTANCIA. *231561  
003200* 07/08/2002 EDRD 233801 SE CAMBIA CALCULO DE PFVAL01 EN VEZ DE  *233801  
003300*                        TENERLO DUPLICADO AQUI (MANTENIMIENTO)  *233801  
003400* 21/05/2008 CFLG 236988 SE AGREGA REPORTE IMPRESO DE RESUMEN    *236988  
003500*                        CON FORMATO DE COLUMNAS FIJO            *236988  
003600******************************************************************
003700 IDENTIFICATION DIVISION.                                         
003800 PROGRAM-ID.                    PFDSH01.                          
003900 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.       
004000 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.         
004100 DATE-WRITTEN.                  20/01/1995.                       
004200 DATE-COMPILED.                                                   
004300 SECURITY.                      CONFIDENCIAL - USO INTERNO.       
004400*                                                                 
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SPECIAL-NAMES.                                                   
004800     C01 IS TOP-OF-FORM                                           
004900     UPSI-0 ON  STATUS IS WKS-RASTREO-ACTIVO                      
005000     UPSI-0 OFF STATUS IS WKS-RASTREO-INACTIVO.                   
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300******************************************************************
005400*              A R C H I V O S   D E   E N T R A D A              
005500******************************************************************
005600     SELECT ASSET-REG  ASSIGN   TO ASSETREG                       
005700            ORGANIZATION     IS LINE SEQUENTIAL                   
005800            FILE STATUS      IS FS-ASSET-REG                      
005900                                FSE-ASSET-REG.                    
006000******************************************************************
006100*              A R C H I V O S   D E   S A L I D A                
006200******************************************************************
006300     SELECT SUMMARY-OUT ASSIGN  TO SUMARIO                        
006400            ORGANIZATION     IS LINE SEQUENTIAL                   
006500            FILE STATUS      IS FS-SUMMARY-OUT                    
006600                                FSE-SUMMARY-OUT.                  
006700*                                                                 
006800 DATA DIVISION.                                                   
006900 FILE SECTION.                                                    
007000******************************************************************
007100*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
007200******************************************************************
007300*   MAESTRO DE ACTIVOS YA VALUADOS (LO ESCRIBE PFIMP01)           
007400 FD ASSET-REG                                                     
007500     RECORD CONTAINS 230 CHARACTERS.                              
007600     COPY PFAST02.                                                
007700*   REPORTE IMPRESO DE RESUMEN DE PORTAFOLIO                      
007800 FD SUMMARY-OUT                                                   
007900     RECORD CONTAINS 132 CHARACTERS.                              
008000 01  SUMMARY-LINE                PIC X(132).                      
008100*                                                                 
008200 WORKING-STORAGE SECTION.                                         
008300******************************************************************
008400*               C A M P O S     D E     T R A B A J O            *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.                                       
008700     05 WKS-RASTREO-ACTIVO       PIC X(01) VALUE 'N'.             
008800     05 WKS-RASTREO-INACTIVO     PIC X(01) VALUE 'S'.             
008900     05 WKS-FIN-ASSET-REG        PIC X(01) VALUE 'N'.             
009000        88 FIN-ASSET-REG              VALUE 'S'.                  
009100     05 WKS-PRIMER-ACTIVO        PIC X(01) VALUE 'S'.             
009200        88 WKS-ES-PRIMER-ACTIVO       VALUE 'S'.                  
009300     05 WKS-I                    PIC 9(01) COMP VALUE ZEROS.      
009400     05 WKS-IX-TIPO              PIC 9(01) COMP VALUE ZEROS.      
009500*                                                                 
009600******************************************************************
009700*    TABLA DE TIPOS DE ACTIVO VALIDOS (COMPARTIDA CON PFIMP01)   *
009800******************************************************************
009900     COPY PFTIP01.                                                
010000*                                                                 
010100******************************************************************
010200*    REGISTRO DE RESUMEN DE PORTAFOLIO A ESCRIBIR EN SUMMARY-OUT *
010300******************************************************************
010400     COPY PFSUM01.                                                
010500*                                                                 
010600******************************************************************
010700*    AREA DE ENLACE CON PFVAL01, DUPLICADA AQUI TAL COMO LA      *
010800*    DEFINE EL PROPIO PFVAL01 EN SU LINKAGE SECTION (LA RUTINA   *
010900*    NO TIENE COPY PROPIO, CADA QUIEN LA LLAMA LA REPITE)        *
011000******************************************************************
011100 01  WKS-PARM-VALUACION.                                          
011200*--> ---------------------  ENTRADA  --------------------------   
011300     05 LK-QUANTITY              PIC S9(11)V9(4).                 
011400     05 LK-AVG-BUY-PRICE         PIC S9(13)V9(2).                 
011500     05 LK-CURRENT-PRICE         PIC S9(13)V9(2).                 
011600     05 LK-CURRENT-PRICE-IND     PIC X(01).                       
011700        88 LK-CURRENT-PRICE-PRESENTE  VALUE 'S'.                  
011800        88 LK-CURRENT-PRICE-AUSENTE   VALUE 'N'.                  
011900*--> ---------------------  SALIDA   --------------------------   
012000     05 LK-CURRENT-VALUE         PIC S9(13)V9(2).                 
012100     05 LK-INVESTED-VALUE        PIC S9(13)V9(2).                 
012200     05 LK-GAIN-VALUE            PIC S9(13)V9(2).                 
012300     05 LK-RETURN-CODE           PIC 9(02).                       
012400        88 LK-VALIDO                  VALUE 0.                    
012500        88 LK-INVALIDO                VALUE 1 THRU 99.            
012600     05 LK-ERROR-MSG              PIC X(45).                      
012700*                                                                 
012800******************************************************************
012900*    RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS               *
013000******************************************************************
013100 01  WKS-FS-STATUS.                                               
013200     05 FS-ASSET-REG             PIC 9(02) VALUE ZEROES.          
013300     05 FSE-ASSET-REG.                                            
013400        10 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.        
013500        10 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.        
013600        10 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.        
013700     05 FS-SUMMARY-OUT           PIC 9(02) VALUE ZEROES.          
013800     05 FSE-SUMMARY-OUT.                                          
013900        10 FSE-RETURN            PIC S9(4) COMP-5 VALUE 0.        
014000        10 FSE-FUNCTION          PIC S9(4) COMP-5 VALUE 0.        
014100        10 FSE-FEEDBACK          PIC S9(4) COMP-5 VALUE 0.        
014200 01  PROGRAMA                    PIC X(08) VALUE 'PFDSH01 '.      
014300 01  ARCHIVO                     PIC X(08) VALUE SPACES.          
014400 01  ACCION                      PIC X(10) VALUE SPACES.          
014500 01  LLAVE                       PIC X(32) VALUE SPACES.          
014600*                                                                 
014700******************************************************************
014800*    ACUMULADORES DE PORTAFOLIO (REGLAS R6, R7, R8, R9)          *
014900******************************************************************
015000 01  WKS-ACUMULADORES.                                            
015100     05 WKS-ASSET-COUNT          PIC 9(07) COMP-3 VALUE ZEROS.    
015200     05 WKS-TOTAL-VALUE-ACUM     PIC S9(15)V9(2) COMP-3           
015300                                 VALUE ZEROS.                     
015400     05 WKS-BEST-GAIN            PIC S9(13)V9(2) COMP-3           
015500                                 VALUE ZEROS.                     
015600     05 WKS-WORST-GAIN           PIC S9(13)V9(2) COMP-3           
015700                                 VALUE ZEROS.                     
015800     05 WKS-BEST-SYMBOL          PIC X(20)       VALUE SPACES.    
015900     05 WKS-WORST-SYMBOL         PIC X(20)       VALUE SPACES.    
016000*--> SUBTOTAL DE VALOR ACTUAL POR TIPO, EN EL ORDEN FIJO DE LA    
016100*--> TABLA PFTIP01 (1=STOCK 2=BOND 3=ETF 4=CRYPTO 5=CASH)         
016200     05 WKS-SUBTOTAL-TIPO OCCURS 5 TIMES                          
016300                          PIC S9(15)V9(2) COMP-3.                 
016400 01  WKS-ACUMULADORES-R REDEFINES WKS-ACUMULADORES.               
016500     05 FILLER                   PIC X(04).                       
016600     05 WKS-TOTAL-VALUE-DEBUG    PIC S9(15)V9(2) COMP-3.          
016700     05 FILLER                   PIC X(101).                      
016800*--> VISTA PARA RECORRER LOS 5 SUBTOTALES POR TIPO CON NOMBRE     
016900*--> FIJO, USADA SOLO EN EL DISPLAY DE RASTREO (UPSI-0)           
017000 01  WKS-SUBTOTAL-TIPO-R REDEFINES WKS-ACUMULADORES.              
017100     05 FILLER                   PIC X(69).                       
017200     05 WKS-SUB-STOCK-DEBUG      PIC S9(15)V9(2) COMP-3.          
017300     05 WKS-SUB-BOND-DEBUG       PIC S9(15)V9(2) COMP-3.          
017400     05 WKS-SUB-ETF-DEBUG        PIC S9(15)V9(2) COMP-3.          
017500     05 WKS-SUB-CRYPTO-DEBUG     PIC S9(15)V9(2) COMP-3.          
017600     05 WKS-SUB-CASH-DEBUG       PIC S9(15)V9(2) COMP-3.          
017700*                                                                 
017800******************************************************************
017900*    AREA DE FECHA DE CORRIDA (TOMADA DEL RELOJ DEL SISTEMA)     *
018000******************************************************************
018100 01  WKS-FECHA-CORRIDA.                                           
018200     05 WKS-FC-ANIO              PIC 9(02).                       
018300     05 WKS-FC-MES               PIC 9(02).                       
018400     05 WKS-FC-DIA                PIC 9(02).                      
018500 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.             
018600     05 WKS-FC-AAMMDD            PIC 9(06).                       
018700*                                                                 
018800******************************************************************
018900*    AREAS DE EDICION PARA EL REPORTE DE RESUMEN                 *
019000******************************************************************
019100 01  WKS-EDICION-REPORTE.                                         
019200     05 WKS-ED-TOTAL-VALUE       PIC $ZZZ,ZZZ,ZZ9.99.             
019300     05 WKS-ED-ASSET-COUNT       PIC ZZZ9.                        
019400     05 WKS-ED-GANANCIA          PIC ZZZ,ZZZ,ZZ9.99-.             
019500     05 WKS-ED-PORCENTAJE        PIC ZZ9.99.                      
019600*                                                                 
019700******************************************************************
019800 PROCEDURE DIVISION.                                              
019900******************************************************************
020000 000-MAIN SECTION.                                                
020100     PERFORM 100-ABRE-ARCHIVOS                                    
020200     PERFORM 200-PROCESA-ACTIVOS THRU 200-PROCESA-ACTIVOS-EXIT    
020300        UNTIL FIN-ASSET-REG                                       
020400     PERFORM 300-CALCULA-ASIGNACIONES                             
020500     PERFORM 400-ESCRIBE-RESUMEN                                  
020600     PERFORM 900-CIERRA-ARCHIVOS                                  
020700     STOP RUN.                                                    
020800 000-MAIN-E. EXIT.                                                
020900*                                                                 
021000 100-ABRE-ARCHIVOS SECTION.                                       
021100     OPEN INPUT  ASSET-REG                                        
021200     IF FS-ASSET-REG NOT EQUAL 0                                  
021300        MOVE 'OPEN'      TO ACCION                                
021400        MOVE 'ASSETREG'  TO ARCHIVO                               
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
021600                              FS-ASSET-REG, FSE-ASSET-REG         
021700     END-IF                                                       
021800     OPEN OUTPUT SUMMARY-OUT                                      
021900     IF FS-SUMMARY-OUT NOT EQUAL 0                                
022000        MOVE 'OPEN'      TO ACCION                                
022100        MOVE 'SUMARIO'   TO ARCHIVO                               
022200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,   
022300                              FS-SUMMARY-OUT, FSE-SUMMARY-OUT     
022400     END-IF                                                       
022500     ACCEPT WKS-FC-AAMMDD FROM DATE                               
022600     PERFORM 110-LEE-ASSET-REG.                                   
022700 100-ABRE-ARCHIVOS-E. EXIT.                                       
022800*                                                                 
022900 110-LEE-ASSET-REG SECTION.                                       
023000     READ ASSET-REG                                               
023100        AT END                                                    
023200           SET FIN-ASSET-REG TO TRUE                              
023300     END-READ.                                                    
023400 110-LEE-ASSET-REG-E. EXIT.                                       
023500*                                                                 
023600******************************************************************
023700*    200-PROCESA-ACTIVOS : POR CADA ACTIVO DEL MAESTRO SE PIDE   *
023800*    LA VALUACION A PFVAL01 (REGLA R5) Y SE ACUMULA VALOR TOTAL, *
023900*    SUBTOTAL POR TIPO Y MEJOR/PEOR GANANCIA (REGLAS R6/R8).     *
024000*    EL PRIMER ACTIVO ENCONTRADO GANA LOS EMPATES (REGLA R8).    *
024100******************************************************************
024200 200-PROCESA-ACTIVOS.                                             
024300     ADD 1 TO WKS-ASSET-COUNT                                     
024400     MOVE PF-DET-ASSET-QUANTITY  TO LK-QUANTITY                   
024500     MOVE PF-DET-AVG-BUY-PRICE   TO LK-AVG-BUY-PRICE              
024600     MOVE PF-DET-CURRENT-PRICE   TO LK-CURRENT-PRICE              
024700     IF PF-DET-CURRENT-PRICE = ZEROS                              
024800        SET LK-CURRENT-PRICE-AUSENTE  TO TRUE                     
024900     ELSE                                                         
025000        SET LK-CURRENT-PRICE-PRESENTE TO TRUE                     
025100     END-IF                                                       
025200     CALL 'PFVAL01' USING WKS-PARM-VALUACION                      
025300     ADD LK-CURRENT-VALUE TO WKS-TOTAL-VALUE-ACUM                 
025400     PERFORM 210-ACUMULA-POR-TIPO                                 
025500     IF WKS-ES-PRIMER-ACTIVO                                      
025600        MOVE LK-GAIN-VALUE        TO WKS-BEST-GAIN                
025700                                      WKS-WORST-GAIN              
025800        MOVE PF-DET-ASSET-SYMBOL  TO WKS-BEST-SYMBOL              
025900                                      WKS-WORST-SYMBOL            
026000        MOVE 'N'                  TO WKS-PRIMER-ACTIVO            
026100     ELSE                                                         
026200        IF LK-GAIN-VALUE > WKS-BEST-GAIN                          
026300           MOVE LK-GAIN-VALUE        TO WKS-BEST-GAIN             
026400           MOVE PF-DET-ASSET-SYMBOL  TO WKS-BEST-SYMBOL           
026500        END-IF                                                    
026600        IF LK-GAIN-VALUE < WKS-WORST-GAIN                         
026700           MOVE LK-GAIN-VALUE        TO WKS-WORST-GAIN            
026800           MOVE PF-DET-ASSET-SYMBOL  TO WKS-WORST-SYMBOL          
026900        END-IF                                                    
027000     END-IF                                                       
027100     PERFORM 110-LEE-ASSET-REG.                                   
027200 200-PROCESA-ACTIVOS-EXIT. EXIT.                                  
027300*                                                                 
027400 210-ACUMULA-POR-TIPO SECTION.                                    
027500     SET WKS-IX-TIPO TO 1                                         
027600     IF PF-DET-ASSET-TYPE = PF-TIPO-ACTIVO-TB (1)                 
027700        SET WKS-IX-TIPO TO 1                                      
027800     END-IF                                                       
027900     IF PF-DET-ASSET-TYPE = PF-TIPO-ACTIVO-TB (2)                 
028000        SET WKS-IX-TIPO TO 2                                      
028100     END-IF                                                       
028200     IF PF-DET-ASSET-TYPE = PF-TIPO-ACTIVO-TB (3)                 
028300        SET WKS-IX-TIPO TO 3                                      
028400     END-IF                                                       
028500     IF PF-DET-ASSET-TYPE = PF-TIPO-ACTIVO-TB (4)                 
028600        SET WKS-IX-TIPO TO 4                                      
028700     END-IF                                                       
028800     IF PF-DET-ASSET-TYPE = PF-TIPO-ACTIVO-TB (5)                 
028900        SET WKS-IX-TIPO TO 5                                      
029000     END-IF                                                       
029100     ADD LK-CURRENT-VALUE TO WKS-SUBTOTAL-TIPO (WKS-IX-TIPO).     
029200 210-ACUMULA-POR-TIPO-E. EXIT.                                    
029300*                                                                 
029400******************************************************************
029500*    300-CALCULA-ASIGNACIONES : REGLA R7. SI EL PORTAFOLIO ESTA  *
029600*    VACIO (REGLA R9) O EL VALOR TOTAL ES CERO, TODOS LOS        *
029700*    PORCENTAJES QUEDAN EN CERO (RESGUARDO CONTRA DIVISION POR   *
029800*    CERO, AUNQUE EN LA PRACTICA NO OCURRE SI HAY ACTIVOS).      *
029900******************************************************************
030000 300-CALCULA-ASIGNACIONES SECTION.                                
030100     MOVE ZEROS TO PF-ALLOC-PCT (1) PF-ALLOC-PCT (2)              
030200                   PF-ALLOC-PCT (3) PF-ALLOC-PCT (4)              
030300                   PF-ALLOC-PCT (5)                               
030400     IF WKS-ASSET-COUNT = ZEROS OR WKS-TOTAL-VALUE-ACUM = ZEROS   
030500        GO TO 300-CALCULA-ASIGNACIONES-E                          
030600     END-IF                                                       
030700     MOVE 1 TO WKS-I                                              
030800     PERFORM 310-CALCULA-UN-TIPO THRU 310-CALCULA-UN-TIPO-E       
030900        UNTIL WKS-I > 5.                                          
031000 300-CALCULA-ASIGNACIONES-E. EXIT.                                
031100*                                                                 
031200 310-CALCULA-UN-TIPO.                                             
031300     COMPUTE PF-ALLOC-PCT (WKS-I) ROUNDED =                       
031400             (WKS-SUBTOTAL-TIPO (WKS-I) * 100) /                  
031500              WKS-TOTAL-VALUE-ACUM                                
031600     ADD 1 TO WKS-I.                                              
031700 310-CALCULA-UN-TIPO-E. EXIT.                                     
031800*                                                                 
031900******************************************************************
032000*    400-ESCRIBE-RESUMEN : ARMA Y ESCRIBE EL REPORTE DE RESUMEN  *
032100*    DE PORTAFOLIO (REGLAS R6, R8, R9), UNA CORRIDA POR RENGLON  *
032200*    DE ENCABEZADO Y VARIOS RENGLONES DE DETALLE.                *
032300******************************************************************
032400 400-ESCRIBE-RESUMEN SECTION.                                     
032500     MOVE WKS-TOTAL-VALUE-ACUM TO PF-TOTAL-VALUE                  
032600     MOVE WKS-ASSET-COUNT      TO PF-ASSET-COUNT                  
032700     IF WKS-ASSET-COUNT = ZEROS                                   
032800        MOVE SPACES TO PF-BEST-SYMBOL PF-WORST-SYMBOL             
032900     ELSE                                                         
033000        MOVE WKS-BEST-SYMBOL  TO PF-BEST-SYMBOL                   
033100        MOVE WKS-WORST-SYMBOL TO PF-WORST-SYMBOL                  
033200     END-IF                                                       
033300     MOVE SPACES TO SUMMARY-LINE                                  
033400     MOVE 'PORTFOLIO SUMMARY REPORT' TO SUMMARY-LINE              
033500     WRITE SUMMARY-LINE                                           
033600     MOVE PF-TOTAL-VALUE TO WKS-ED-TOTAL-VALUE                    
033700     STRING 'TOTAL VALUE:        ' WKS-ED-TOTAL-VALUE             
033800            DELIMITED BY SIZE INTO SUMMARY-LINE                   
033900     WRITE SUMMARY-LINE                                           
034000     MOVE PF-ASSET-COUNT TO WKS-ED-ASSET-COUNT                    
034100     STRING 'ASSET COUNT:         ' WKS-ED-ASSET-COUNT            
034200            DELIMITED BY SIZE INTO SUMMARY-LINE                   
034300     WRITE SUMMARY-LINE                                           
034400     MOVE WKS-BEST-GAIN TO WKS-ED-GANANCIA                        
034500     STRING 'BEST PERFORMER:      ' PF-BEST-SYMBOL                
034600            '   GAIN ' WKS-ED-GANANCIA                            
034700            DELIMITED BY SIZE INTO SUMMARY-LINE                   
034800     WRITE SUMMARY-LINE                                           
034900     MOVE WKS-WORST-GAIN TO WKS-ED-GANANCIA                       
035000     STRING 'WORST PERFORMER:     ' PF-WORST-SYMBOL               
035100            '   GAIN ' WKS-ED-GANANCIA                            
035200            DELIMITED BY SIZE INTO SUMMARY-LINE                   
035300     WRITE SUMMARY-LINE                                           
035400     MOVE 'ALLOCATION BY TYPE' TO SUMMARY-LINE                    
035500     WRITE SUMMARY-LINE                                           
035600     MOVE PF-ALLOC-STOCK-PCT TO WKS-ED-PORCENTAJE                 
035700     STRING '  STOCK   ' WKS-ED-PORCENTAJE ' %'                   
035800            DELIMITED BY SIZE INTO SUMMARY-LINE                   
035900     WRITE SUMMARY-LINE                                           
036000     MOVE PF-ALLOC-BOND-PCT TO WKS-ED-PORCENTAJE                  
036100     STRING '  BOND    ' WKS-ED-PORCENTAJE ' %'                   
036200            DELIMITED BY SIZE INTO SUMMARY-LINE                   
036300     WRITE SUMMARY-LINE                                           
036400     MOVE PF-ALLOC-ETF-PCT TO WKS-ED-PORCENTAJE                   
036500     STRING '  ETF     ' WKS-ED-PORCENTAJE ' %'                   
036600            DELIMITED BY SIZE INTO SUMMARY-LINE                   
036700     WRITE SUMMARY-LINE                                           
036800     MOVE PF-ALLOC-CRYPTO-PCT TO WKS-ED-PORCENTAJE                
036900     STRING '  CRYPTO  ' WKS-ED-PORCENTAJE ' %'                   
037000            DELIMITED BY SIZE INTO SUMMARY-LINE                   
037100     WRITE SUMMARY-LINE                                           
037200     MOVE PF-ALLOC-CASH-PCT TO WKS-ED-PORCENTAJE                  
037300     STRING '  CASH    ' WKS-ED-PORCENTAJE ' %'                   
037400            DELIMITED BY SIZE INTO SUMMARY-LINE                   
037500     WRITE SUMMARY-LINE                                           
037600     IF WKS-RASTREO-ACTIVO = 'S'                                  
037700        DISPLAY 'PFDSH01 - CORRIDA ' WKS-FC-AAMMDD                
037800                ' VALOR TOTAL ' WKS-TOTAL-VALUE-DEBUG             
037900                UPON CONSOLE                                      
038000        DISPLAY 'PFDSH01 - SUBTOTALES STOCK/BOND/ETF/CRYPTO/CASH '
038100                WKS-SUB-STOCK-DEBUG  ' '                          
038200                WKS-SUB-BOND-DEBUG   ' '                          
038300                WKS-SUB-ETF-DEBUG    ' '                          
038400                WKS-SUB-CRYPTO-DEBUG ' '                          
038500                WKS-SUB-CASH-DEBUG UPON CONSOLE                   
038600     END-IF.                                                      
038700 400-ESCRIBE-RESUMEN-E. EXIT.                                     
038800*                                                                 
038900 900-CIERRA-ARCHIVOS SECTION.                                     
039000     CLOSE ASSET-REG                                              
039100     CLOSE SUMMARY-OUT.                                           
039200 900-CIERRA-ARCHIVOS-E. EXIT.                                     
039300*                                                                 
039400 END PROGRAM PFDSH01.                                             
