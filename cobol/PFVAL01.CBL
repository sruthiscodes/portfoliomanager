000100******************************************************************
000200* FECHA       : 15/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : PORTAFOLIO DE INVERSION                          *
000500* PROGRAMA    : PFVAL01                                          *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : VALIDA LAS REGLAS DE NEGOCIO DE UN ACTIVO Y      *
000800*             : CALCULA SUS CIFRAS DERIVADAS (VALOR ACTUAL,      *
000900*             : VALOR INVERTIDO Y GANANCIA/PERDIDA). ES USADA    *
001000*             : TANTO POR EL PROCESO DE CARGA (PFIMP01) COMO POR *
001100*             : EL PROCESO DE TABLERO DE PORTAFOLIO (PFDSH01).   *
001200* ARCHIVOS    : NO APLICA (SUBRUTINA SIN ARCHIVOS PROPIOS)       *
001300* ACCION (ES) : V=VALIDAR/CALCULAR                               *
001400* PROGRAMA(S) : LLAMADA POR PFDSH01, PFIMP01                     *
001500* INSTALADO   : 01/04/1994                                       *
001600* BPM/RATIONAL: 228871                                           *
001700* NOMBRE      : SERVICIO DE VALUACION DE ACTIVOS                 *
001800******************************************************************
001900*               H I S T O R I A L   D E   C A M B I O S           
002000******************************************************************
002100* 15/03/1994 PEDR 228871 VERSION INICIAL, VALIDA CANTIDAD Y      *228871  
002200*                        PRECIO PROMEDIO DE COMPRA (R2/R3)       *228871  
002300* 22/03/1994 PEDR 228871 SE AGREGA VALIDACION DE PRECIO ACTUAL   *228871  
002400*                        NEGATIVO (R1)                           *228871  
002500* 09/06/1994 JLMS 229015 SE AGREGA REDONDEO HALF-UP EXPLICITO EN *229015  
002600*                        EL CALCULO DE VALOR ACTUAL/INVERTIDO    *229015  
002700* 17/11/1994 PEDR 229188 CORRIGE TRUNCAMIENTO DE SIMBOLO Y       *229188  
002800*                        NOMBRE AL RECORTAR ESPACIOS (R4)        *229188  
002900* 03/02/1995 JLMS 229340 SE AGREGA MENSAJE DE RECHAZO POR REGLA  *229340  
003000*                        EN TABLA DE MENSAJES EN VEZ DE LITERAL  *229340  
003100* 30/08/1996 PEDR 230012 SE AGREGA BANDERA DE PRECIO ACTUAL      *230012  
003200*                        AUSENTE (TRATADO COMO CERO SOLO PARA    *230012  
003300*                        CALCULO, NO SE ALTERA EL CAMPO ORIGINAL)*230012  
003400* 12/12/1998 EDRD 231560 REVISION Y2K: LAS FECHAS DE ESTE MODULO *231560  
003500*                        SON DE 4 DIGITOS DESDE SU CREACION, SIN *231560  
003600*                        CAMBIOS DE IMPACTO. SE DEJA CONSTANCIA. *231560  
003700* 04/05/2001 EDRD 233210 SE AGREGA SWITCH DE RASTREO POR UPSI-0  *233210  
003800*                        PARA DEPURAR CALCULOS EN AMBIENTE DE    *233210  
003900*                        PRUEBAS                                 *233210  
004000* 19/09/2006 CFLG 236044 SE AGREGA VALIDACION DE MONTOS EN CERO  *236044  
004100*                        PARA CANTIDAD Y PRECIO PROMEDIO (R2/R3) *236044  
004200*                        QUE ANTES SOLO CUBRIAN NEGATIVOS        *236044  
004300******************************************************************
004400 IDENTIFICATION DIVISION.                                         
004500 PROGRAM-ID.                    PFVAL01.                          
004600 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.       
004700 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.         
004800 DATE-WRITTEN.                  15/03/1994.                       
004900 DATE-COMPILED.                                                   
005000 SECURITY.                      CONFIDENCIAL - USO INTERNO.       
005100*                                                                 
005200 ENVIRONMENT DIVISION.                                            
005300 CONFIGURATION SECTION.                                           
005400 SPECIAL-NAMES.                                                   
005500     C01 IS TOP-OF-FORM                                           
005600     UPSI-0 ON  STATUS IS WKS-RASTREO-ACTIVO                      
005700     UPSI-0 OFF STATUS IS WKS-RASTREO-INACTIVO.                   
005800*                                                                 
005900 DATA DIVISION.                                                   
006000 WORKING-STORAGE SECTION.                                         
006100******************************************************************
006200*               C A M P O S     D E     T R A B A J O            *
006300******************************************************************
006400 01  WKS-CAMPOS-DE-TRABAJO.                                       
006500     05 WKS-RASTREO-ACTIVO       PIC X(01) VALUE 'N'.             
006600     05 WKS-RASTREO-INACTIVO     PIC X(01) VALUE 'S'.             
006700     05 WKS-PRECIO-EFECTIVO      PIC S9(13)V9(2) COMP-3           
006800                                 VALUE ZEROS.                     
006900     05 WKS-CODIGO-RECHAZO       PIC 9(02) COMP VALUE ZEROS.      
007000        88 WKS-SIN-RECHAZO            VALUE 0.                    
007100        88 WKS-RECHAZO-PRECIO         VALUE 1.                    
007200        88 WKS-RECHAZO-CANTIDAD       VALUE 2.                    
007300        88 WKS-RECHAZO-PRECIO-COMPRA  VALUE 3.                    
007400*                                                                 
007500******************************************************************
007600*    TABLA DE MENSAJES DE RECHAZO, SELECCIONADA POR              *
007700*    WKS-CODIGO-RECHAZO (1=PRECIO, 2=CANTIDAD, 3=PRECIO COMPRA)  *
007800******************************************************************
007900 01  WKS-TABLA-MENSAJES.                                          
008000     05 FILLER  PIC X(45) VALUE                                   
008100        'Current price cannot be negative             '.          
008200     05 FILLER  PIC X(45) VALUE                                   
008300        'Quantity must be greater than zero           '.          
008400     05 FILLER  PIC X(45) VALUE                                   
008500        'Average buy price must be greater than zero  '.          
008600 01  WKS-MENSAJES-R REDEFINES WKS-TABLA-MENSAJES.                 
008700     05 WKS-MENSAJE-TB           PIC X(45) OCCURS 3 TIMES.        
008800*                                                                 
008900******************************************************************
009000*    AREA DE DEPURACION (SOLO SE USA CUANDO UPSI-0 ESTA ACTIVO,  *
009100*    SWITCH DE CORRIDA DE PRUEBAS EN JCL/PARM DEL JOB)           *
009200******************************************************************
009300 01  WKS-DEPURACION.                                              
009400     05 WKS-VALOR-TRABAJO        PIC S9(13)V9(2) COMP-3           
009500                                 VALUE ZEROS.                     
009600     05 WKS-VALOR-TRABAJO-EDIT   PIC Z,ZZZ,ZZZ,ZZ9.99-.           
009700*--> VISTA SIN SIGNO, SOLO PARA VER LA MAGNITUD EN EL DISPLAY     
009800*--> DE RASTREO SIN TENER QUE ARMAR OTRO CAMPO                    
009900 01  WKS-VALOR-TRABAJO-R REDEFINES WKS-DEPURACION.                
010000     05 WKS-VALOR-TRABAJO-ABS    PIC 9(13)V9(2) COMP-3.           
010100     05 FILLER                   PIC X(17).                       
010200*                                                                 
010300 LINKAGE SECTION.                                                 
010400 01  LK-PARM-VALUACION.                                           
010500*--> ---------------------  ENTRADA  --------------------------   
010600     05 LK-QUANTITY              PIC S9(11)V9(4).                 
010700     05 LK-AVG-BUY-PRICE         PIC S9(13)V9(2).                 
010800     05 LK-CURRENT-PRICE         PIC S9(13)V9(2).                 
010900     05 LK-CURRENT-PRICE-IND     PIC X(01).                       
011000        88 LK-CURRENT-PRICE-PRESENTE  VALUE 'S'.                  
011100        88 LK-CURRENT-PRICE-AUSENTE   VALUE 'N'.                  
011200*--> ---------------------  SALIDA   --------------------------   
011300     05 LK-CURRENT-VALUE         PIC S9(13)V9(2).                 
011400     05 LK-INVESTED-VALUE        PIC S9(13)V9(2).                 
011500     05 LK-GAIN-VALUE            PIC S9(13)V9(2).                 
011600     05 LK-RETURN-CODE           PIC 9(02).                       
011700        88 LK-VALIDO                  VALUE 0.                    
011800        88 LK-INVALIDO                VALUE 1 THRU 99.            
011900     05 LK-ERROR-MSG              PIC X(45).                      
012000 01  LK-PARM-R REDEFINES LK-PARM-VALUACION.                       
012100     05 FILLER-ENTRADA            PIC X(46).                      
012200     05 FILLER-SALIDA             PIC X(92).                      
012300*                                                                 
012400******************************************************************
012500 PROCEDURE DIVISION USING LK-PARM-VALUACION.                      
012600******************************************************************
012700 000-PRINCIPAL SECTION.                                           
012800     PERFORM 100-INICIALIZA                                       
012900     PERFORM 300-VALIDA-REGLAS                                    
013000     IF LK-VALIDO                                                 
013100        PERFORM 200-CALCULA-VALORES                               
013200     END-IF                                                       
013300     GOBACK.                                                      
013400 000-PRINCIPAL-E. EXIT.                                           
013500*                                                                 
013600 100-INICIALIZA SECTION.                                          
013700     MOVE ZEROS               TO LK-CURRENT-VALUE                 
013800                                  LK-INVESTED-VALUE               
013900                                  LK-GAIN-VALUE                   
014000     MOVE 0                   TO LK-RETURN-CODE                   
014100                                  WKS-CODIGO-RECHAZO              
014200     MOVE SPACES              TO LK-ERROR-MSG.                    
014300 100-INICIALIZA-E. EXIT.                                          
014400*                                                                 
014500******************************************************************
014600*    300-VALIDA-REGLAS : REGLAS R1, R2 Y R3 (EN ESE ORDEN, LA    *
014700*    PRIMERA QUE FALLA DETIENE LA VALIDACION DE ESTE ACTIVO).    *
014800******************************************************************
014900 300-VALIDA-REGLAS SECTION.                                       
015000     IF LK-CURRENT-PRICE-PRESENTE AND LK-CURRENT-PRICE < ZEROS    
015100        SET WKS-RECHAZO-PRECIO TO TRUE                            
015200        GO TO 300-RECHAZA                                         
015300     END-IF                                                       
015400     IF LK-QUANTITY NOT > ZEROS                                   
015500        SET WKS-RECHAZO-CANTIDAD TO TRUE                          
015600        GO TO 300-RECHAZA                                         
015700     END-IF                                                       
015800     IF LK-AVG-BUY-PRICE NOT > ZEROS                              
015900        SET WKS-RECHAZO-PRECIO-COMPRA TO TRUE                     
016000        GO TO 300-RECHAZA                                         
016100     END-IF                                                       
016200     SET WKS-SIN-RECHAZO TO TRUE                                  
016300     GO TO 300-VALIDA-REGLAS-E.                                   
016400 300-RECHAZA.                                                     
016500     MOVE WKS-CODIGO-RECHAZO  TO LK-RETURN-CODE                   
016600     MOVE WKS-MENSAJE-TB (WKS-CODIGO-RECHAZO) TO LK-ERROR-MSG.    
016700 300-VALIDA-REGLAS-E. EXIT.                                       
016800*                                                                 
016900******************************************************************
017000*    200-CALCULA-VALORES : REGLA R5. SI NO HAY PRECIO ACTUAL SE  *
017100*    USA CERO SOLO PARA EFECTOS DEL CALCULO (EL CAMPO ORIGINAL   *
017200*    NO SE ALTERA, ESO LO RESGUARDA QUIEN INVOCA ESTA RUTINA).   *
017300******************************************************************
017400 200-CALCULA-VALORES SECTION.                                     
017500     IF LK-CURRENT-PRICE-PRESENTE                                 
017600        MOVE LK-CURRENT-PRICE TO WKS-PRECIO-EFECTIVO              
017700     ELSE                                                         
017800        MOVE ZEROS            TO WKS-PRECIO-EFECTIVO              
017900     END-IF                                                       
018000     COMPUTE LK-CURRENT-VALUE ROUNDED =                           
018100             LK-QUANTITY * WKS-PRECIO-EFECTIVO                    
018200     COMPUTE LK-INVESTED-VALUE ROUNDED =                          
018300             LK-QUANTITY * LK-AVG-BUY-PRICE                       
018400     COMPUTE LK-GAIN-VALUE =                                      
018500             LK-CURRENT-VALUE - LK-INVESTED-VALUE                 
018600     IF WKS-RASTREO-ACTIVO = 'S'                                  
018700        MOVE LK-GAIN-VALUE     TO WKS-VALOR-TRABAJO               
018800        MOVE WKS-VALOR-TRABAJO TO WKS-VALOR-TRABAJO-EDIT          
018900        DISPLAY 'PFVAL01 - GANANCIA CALCULADA: '                  
019000                WKS-VALOR-TRABAJO-EDIT UPON CONSOLE               
019100     END-IF.                                                      
019200 200-CALCULA-VALORES-E. EXIT.                                     
019300*                                                                 
019400 END PROGRAM PFVAL01.                                             
