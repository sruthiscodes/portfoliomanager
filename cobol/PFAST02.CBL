000100******************************************************************
000200*    COPY        : PFAST02                                      * 
000300*    APLICACION  : PORTAFOLIO DE INVERSION                      * 
000400*    DESCRIPCION : REGISTRO FISICO DE ASSET-OUT (ESCRITO POR    * 
000500*                : PFIMP01 AL TERMINAR DE CARGAR UN RENGLON) Y  * 
000600*                : LEIDO COMO MAESTRO POR PFDSH01 (ASSET-REG).  * 
000700*                : ES EL ASSET-RECORD MAS EL VALOR ACTUAL Y EL  * 
000800*                : VALOR INVERTIDO YA CALCULADOS.                *
000900*    PROGRAMADOR : E. RAMIREZ (PEDR)                            * 
001000*    FECHA       : 14/01/2024                                   * 
001100******************************************************************
001200 01  PF-ASSET-DETAIL-RECORD.                                      
001300     05 PF-DET-ASSET-ID          PIC 9(09).                       
001400     05 PF-DET-ASSET-SYMBOL      PIC X(20).                       
001500     05 PF-DET-ASSET-NAME        PIC X(100).                      
001600     05 PF-DET-ASSET-TYPE        PIC X(06).                       
001700     05 PF-DET-ASSET-QUANTITY    PIC S9(11)V9(4).                 
001800     05 PF-DET-AVG-BUY-PRICE     PIC S9(13)V9(2).                 
001900     05 PF-DET-CURRENT-PRICE     PIC S9(13)V9(2).                 
002000*--> VALOR ACTUAL = CANTIDAD X PRECIO ACTUAL EFECTIVO             
002100     05 PF-DET-CURRENT-VALUE     PIC S9(13)V9(2).                 
002200*--> VALOR INVERTIDO = CANTIDAD X PRECIO PROMEDIO DE COMPRA       
002300     05 PF-DET-INVESTED-VALUE    PIC S9(13)V9(2).                 
002400     05 FILLER                   PIC X(20).                       
