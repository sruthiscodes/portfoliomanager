000100******************************************************************
000200*    COPY        : PFSUM01                                      * 
000300*    APLICACION  : PORTAFOLIO DE INVERSION                      * 
000400*    DESCRIPCION : REGISTRO DE RESUMEN DE PORTAFOLIO, UNO POR   * 
000500*                : CORRIDA DE PFDSH01. EL VALOR TOTAL, EL MEJOR * 
000600*                : Y PEOR ACTIVO Y EL PORCENTAJE DE ASIGNACION  * 
000700*                : POR TIPO DE ACTIVO.                          * 
000800*    PROGRAMADOR : E. RAMIREZ (PEDR)                            * 
000900*    FECHA       : 14/01/2024                                   * 
001000******************************************************************
001100 01  PF-PORTFOLIO-SUMMARY.                                        
001200*--> SUMA DE PF-CURRENT-VALUE DE TODOS LOS ACTIVOS                
001300     05 PF-TOTAL-VALUE           PIC S9(15)V9(2).                 
001400*--> CANTIDAD DE ACTIVOS PROCESADOS                               
001500     05 PF-ASSET-COUNT           PIC 9(07).                       
001600*--> SIMBOLO DEL ACTIVO CON MAYOR GANANCIA                        
001700     05 PF-BEST-SYMBOL           PIC X(20).                       
001800*--> SIMBOLO DEL ACTIVO CON MENOR GANANCIA (MAYOR PERDIDA)        
001900     05 PF-WORST-SYMBOL          PIC X(20).                       
002000*--> PORCENTAJE DEL VALOR TOTAL EN CADA TIPO DE ACTIVO, EN EL     
002100*--> MISMO ORDEN DE LA TABLA PFTIP01 (1=STOCK ... 5=CASH)         
002200     05 PF-ALLOC-PCT             PIC S9(03)V9(2) OCCURS 5 TIMES.  
002300     05 FILLER                   PIC X(11).                       
002400 01  PF-ALLOC-PCT-R REDEFINES PF-PORTFOLIO-SUMMARY.               
002500     05 FILLER                   PIC X(64).                       
002600     05 PF-ALLOC-STOCK-PCT       PIC S9(03)V9(2).                 
002700     05 PF-ALLOC-BOND-PCT        PIC S9(03)V9(2).                 
002800     05 PF-ALLOC-ETF-PCT         PIC S9(03)V9(2).                 
002900     05 PF-ALLOC-CRYPTO-PCT      PIC S9(03)V9(2).                 
003000     05 PF-ALLOC-CASH-PCT        PIC S9(03)V9(2).                 
003100     05 FILLER                   PIC X(11).                       
