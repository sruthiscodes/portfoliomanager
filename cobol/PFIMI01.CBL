000100******************************************************************
000200*    COPY        : PFIMI01                                      * 
000300*    APLICACION  : PORTAFOLIO DE INVERSION                      * 
000400*    DESCRIPCION : RENGLON DE CARGA DE ASSET-IN (CSV) YA        * 
000500*                : SEPARADO POR UNSTRING, ANTES DE VALIDAR.     * 
000600*                : TODOS LOS CAMPOS LLEGAN COMO TEXTO; PFIMP01  * 
000700*                : LOS VALIDA/CONVIERTE (REGLAS R10-R17).       * 
000800*    PROGRAMADOR : E. RAMIREZ (PEDR)                            * 
000900*    FECHA       : 14/01/2024                                   * 
001000******************************************************************
001100 01  PF-IMPORT-INPUT-RECORD.                                      
001200     05 PF-IN-SYMBOL             PIC X(20).                       
001300     05 PF-IN-NAME                PIC X(100).                     
001400     05 PF-IN-ASSET-TYPE         PIC X(06).                       
001500     05 PF-IN-QUANTITY           PIC X(20).                       
001600     05 PF-IN-AVG-BUY-PRICE      PIC X(20).                       
001700     05 PF-IN-CURRENT-PRICE      PIC X(20).                       
001800     05 FILLER                   PIC X(10).                       
001900 01  PF-IMPORT-INPUT-TEXTO REDEFINES PF-IMPORT-INPUT-RECORD.      
002000*--> VISTA ALTERNA DEL RENGLON COMPLETO, USADA SOLO PARA          
002100*--> DESPLEGARLO TAL CUAL EN CASO DE ERROR DE PARSEO GENERAL      
002200     05 PF-IN-RENGLON-TEXTO      PIC X(186).                      
